000010*****************************************************************
000020*
000030 IDENTIFICATION DIVISION.
000040*-----------------------------------------------------------------
000050 PROGRAM-ID.                 TXNLOG.
000060 AUTHOR.                     R JOHANSSON TELL.
000070 INSTALLATION.               PBS DATA AB - ACCOUNT SYSTEMS GROUP.
000080 DATE-WRITTEN.               1987-02-19.
000090 DATE-COMPILED.
000100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000110*
000120*-----------------------------------------------------------------
000130*   CHANGE LOG
000140*-----------------------------------------------------------------
000150* 1987-02-19 RJT  AR87-013  INITIAL VERSION.  CALLED BY THE       AR87-013
000160*                  POSTING RUN TO APPEND ONE JOURNAL LINE PER     AR87-013
000170*                  ATTEMPTED CREDIT OR DEBIT.                     AR87-013
000180* 1994-09-08 MEH  AR94-071  ADDED LOG-TYPE 'OPEN' SO THE          AR94-071
000190*                  ACCOUNT-OPENING STEP CAN JOURNAL THROUGH       AR94-071
000200*                  THE SAME SUBPROGRAM INSTEAD OF WRITING THE     AR94-071
000210*                  FILE DIRECTLY.                                 AR94-071
000220* 1998-11-30 KLP  Y2K-118   Y2K REVIEW - NO DATE FIELDS ON        Y2K-118 
000230*                  THIS RECORD, NO CHANGE REQUIRED.               Y2K-118 
000240* 2001-03-06 DJS  AR01-009  OPEN-EXTEND-WRITE-CLOSE PER CALL      AR01-009
000250*                  CONFIRMED CORRECT AFTER OPERATIONS REPORTED    AR01-009
000260*                  TRUNCATED JOURNALS ON A RERUN - LEAVING THE    AR01-009
000270*                  FILE CLOSED BETWEEN CALLS IS DELIBERATE.       AR01-009
000280* 2004-08-30 DJS  AR04-014  ADDED LC-LOG-ACCOUNT-R AND            AR04-014
000290*                  LC-LOG-STATUS-PARTS REDEFINES TO MATCH THE     AR04-014
000300*                  UPDATED COPYLIB-TXNLOG.CPY LAYOUT, AND         AR04-014
000310*                  RESTRUCTURED A0100 AS A PERFORM-THRU RANGE SO  AR04-014
000320*                  THE OPEN-FAILURE PATH EXITS VIA GO TO,         AR04-014
000330*                  MATCHING HOUSE CONTROL-FLOW STYLE.             AR04-014
000340* 2004-11-09 DJS  AR04-021  LINKAGE SECTION HAD DRIFTED ONTO A    AR04-021
000350*                  BORROWED LK- PREFIX THIS SHOP DOES NOT USE -   AR04-021
000360*                  RENAMED TO LC-, MATCHING SQLLOG'S LINKAGE      AR04-021
000370*                  NAMING, PER THE ACCOUNT SYSTEMS STANDARDS      AR04-021
000380*                  REVIEW.                                        AR04-021
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410*-----------------------------------------------------------------
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*-----------------------------------------------------------------
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT TRANLOG ASSIGN TO 'TRANLOG'
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS TRANLOG-FS.
000510*****************************************************************
000520 DATA DIVISION.
000530*-----------------------------------------------------------------
000540 FILE SECTION.
000550 FD  TRANLOG.
000560     COPY TXNLOG.
000570*-----------------------------------------------------------------
000580 WORKING-STORAGE SECTION.
000590 01  TRANLOG-FS               PIC XX.
000600     88  TRANLOG-OK                     VALUE '00'.
000610*
000620 77  W9-CALL-COUNT                PIC S9(8) COMP VALUE ZERO.
000630*
000640*-----------------------------------------------------------------
000650 LINKAGE SECTION.
000660 01  LC-LOG-RECORD.
000670     05  LC-LOG-ACCOUNT           PIC X(10).
000680     05  LC-LOG-ACCOUNT-R REDEFINES LC-LOG-ACCOUNT
000690                                  PIC 9(10).
000700     05  LC-LOG-TYPE              PIC X(08).
000710     05  LC-LOG-AMOUNT            PIC S9(11)V99 COMP-3.
000720     05  LC-LOG-STATUS            PIC X(07).
000730     05  LC-LOG-STATUS-PARTS REDEFINES LC-LOG-STATUS.
000740         10  LC-LOG-STATUS-FLAG   PIC X(01).
000750         10  FILLER               PIC X(06).
000760     05  FILLER                   PIC X(08).
000770*****************************************************************
000780 PROCEDURE DIVISION USING LC-LOG-RECORD.
000790 000-TXNLOG-MAIN.
000800*
000810     ADD 1 TO W9-CALL-COUNT
000820     PERFORM A0100-APPEND-LOG-RECORD THRU A0100-APPEND-LOG-RECORD-EXIT
000830*
000840     EXIT PROGRAM
000850     .
000860*****************************************************************
000870 A0100-APPEND-LOG-RECORD.
000880*
000890     MOVE LC-LOG-ACCOUNT TO LOG-ACCOUNT
000900     MOVE LC-LOG-TYPE    TO LOG-TYPE
000910     MOVE LC-LOG-AMOUNT  TO LOG-AMOUNT
000920     MOVE LC-LOG-STATUS  TO LOG-STATUS
000930*
000940     OPEN EXTEND TRANLOG
000950     IF NOT TRANLOG-OK
000960         DISPLAY 'TXNLOG - TRANLOG OPEN EXTEND FAILED, STATUS '
000970                 TRANLOG-FS
000980         GO TO A0100-APPEND-LOG-RECORD-EXIT
000990     END-IF
001000*
001010     WRITE TRANSACTION-LOG-RECORD
001020     CLOSE TRANLOG
001030     .
001040*-----------------------------------------------------------------
001050 A0100-APPEND-LOG-RECORD-EXIT.
001060     EXIT
001070     .
001080*****************************************************************
