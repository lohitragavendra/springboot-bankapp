000010*****************************************************************
000020*
000030 IDENTIFICATION DIVISION.
000040*-----------------------------------------------------------------
000050 PROGRAM-ID.                 ACCTPOST.
000060 AUTHOR.                     R JOHANSSON TELL.
000070 INSTALLATION.               PBS DATA AB - ACCOUNT SYSTEMS GROUP.
000080 DATE-WRITTEN.               1986-11-04.
000090 DATE-COMPILED.
000100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000110*
000120*-----------------------------------------------------------------
000130*   ACCTPOST - NIGHTLY ACCOUNT POSTING RUN.
000140*
000150*   LOADS THE ACCOUNT-MASTER FILE INTO A SORTED IN-CORE TABLE,
000160*   OPENS ANY NEW ACCOUNTS WAITING ON NEWACCT, POSTS EVERY
000170*   CREDIT/DEBIT/TRANSFER REQUEST WAITING ON TRANREQ AGAINST THE
000180*   TABLE, THEN REWRITES ACCTMAST FROM THE TABLE AND PRINTS THE
000190*   POSTING SUMMARY REPORT.  EVERY ATTEMPT, SUCCESSFUL OR NOT, IS
000200*   JOURNALLED TO TRANLOG THROUGH THE TXNLOG SUBPROGRAM.
000210*-----------------------------------------------------------------
000220*   CHANGE LOG
000230*-----------------------------------------------------------------
000240* 1986-11-04 RJT  AR86-004  INITIAL VERSION - POSTS CREDIT AND    AR86-004
000250*                  DEBIT REQUESTS AGAINST THE ACCOUNT MASTER.     AR86-004
000260* 1987-02-19 RJT  AR87-012  ADDED THE ACCOUNT-OPENING PASS        AR87-012
000270*                  (NEWACCT) SO NEW ACCOUNTS SHARE THE SAME       AR87-012
000280*                  MASTER LOAD/REWRITE AS THE POSTING PASS.       AR87-012
000290* 1988-01-22 MEH  AR88-003  ADDED TRANSFER REQUESTS - DEBIT THE   AR88-003
000300*                  SOURCE, THEN CREDIT THE DESTINATION.           AR88-003
000310* 1989-07-01 MEH  AR89-032  WIDENED ALL BALANCE AND AMOUNT        AR89-032
000320*                  FIELDS TO S9(11)V99 TO MATCH THE NEW MASTER    AR89-032
000330*                  LAYOUT.                                        AR89-032
000340* 1991-05-13 DJS  AR91-057  DEBIT FUNDS CHECK NOW TRUNCATES TO    AR91-057
000350*                  WHOLE UNITS BEFORE COMPARING, TO MATCH THE     AR91-057
000360*                  ON-LINE SERVICE'S ARITHMETIC EXACTLY - A       AR91-057
000370*                  CUSTOMER WAS REFUSED ON-LINE BUT ALLOWED       AR91-057
000380*                  OVERNIGHT UNDER THE OLD ROUNDED CHECK.         AR91-057
000390* 1994-09-08 MEH  AR94-070  ACCOUNT-TABLE SPLIT OUT OF THE        AR94-070
000400*                  MASTER RECORD COPYBOOK SO ACCTENQ CAN SHARE    AR94-070
000410*                  THE SAME TABLE LAYOUT.                         AR94-070
000420* 1994-09-08 MEH  AR94-071  EVERY POSTING AND ACCOUNT-OPENING     AR94-071
000430*                  ATTEMPT NOW JOURNALLED VIA CALL 'TXNLOG'       AR94-071
000440*                  INSTEAD OF WRITING TRANLOG DIRECTLY.           AR94-071
000450* 1996-03-11 DJS  AR96-021  ADDED THE POSTING SUMMARY REPORT      AR96-021
000460*                  (PRTFILE) WITH CONTROL TOTALS BY REQUEST       AR96-021
000470*                  TYPE, REQUESTED BY OPERATIONS FOR THE          AR96-021
000480*                  MORNING RUN-CHECK BINDER.                      AR96-021
000490* 1998-11-30 KLP  Y2K-118   Y2K REVIEW - NO DATE FIELDS ANYWHERE  Y2K-118 
000500*                  IN THIS PROGRAM, NO CHANGE REQUIRED.           Y2K-118 
000510* 2001-03-06 DJS  AR01-009  TRANLOG LEFT CLOSED BETWEEN CALLS TO  AR01-009
000520*                  TXNLOG - SEE TXNLOG CHANGE LOG.  NO CHANGE     AR01-009
000530*                  NEEDED HERE.                                   AR01-009
000540* 2003-04-22 DJS  AR03-019  ACCOUNT-TABLE RAISED FROM 1500 TO     AR03-019
000550*                  3000 ENTRIES - BRANCH GROWTH FORECAST FROM     AR03-019
000560*                  THE PLANNING OFFICE.                           AR03-019
000570* 2004-08-30 DJS  AR04-014  C0210/C0220/C0230 REGROUPED UNDER A   AR04-014
000580*                  SINGLE C0200 PERFORM-THRU RANGE, DISPATCHED    AR04-014
000590*                  BY GO TO ON TXN-TYPE, TO MATCH THE CONTROL-    AR04-014
000600*                  FLOW STYLE OF THE NEW RECONCILIATION SUITE.    AR04-014
000610* 2004-09-14 DJS  AR04-015  C0230 SUCCESS BRANCH WAS LOGGING      AR04-015
000620*                  BOTH SIDES OF A TRANSFER AS LOG-TYPE           AR04-015
000630*                  'TRANSFER' - AUDIT FLAGGED THAT TRANLOG HAS    AR04-015
000640*                  NO SUCH CODE.  NOW LOGS 'DEBIT' ON THE SOURCE  AR04-015
000650*                  SIDE AND 'CREDIT' ON THE DESTINATION SIDE.     AR04-015
000660*                  ALSO ADDED A TOTAL FAILED COUNT LINE TO THE    AR04-015
000670*                  SUMMARY REPORT - OPERATIONS COULD NOT FIND     AR04-015
000680*                  THE FAILED COUNT WITHOUT ADDING UP THE         AR04-015
000690*                  CONTROL-BREAK ROWS BY HAND.                    AR04-015
000700* 2004-11-09 DJS  AR04-021  WORKING-STORAGE HAD DRIFTED ONTO A    AR04-021
000710*                  BORROWED WS-/LK- PREFIX SCHEME THIS SHOP DOES  AR04-021
000720*                  NOT USE - RENAMED BACK TO THE HOUSE STYLE      AR04-021
000730*                  (UNPREFIXED GROUP/BUSINESS NAMES, W9- FOR      AR04-021
000740*                  STANDALONE COMP/COMP-3 COUNTERS).  ALSO        AR04-021
000750*                  CHANGED THE CREDIT/DEBIT/TRANSFER BALANCE      AR04-021
000760*                  UPDATES IN C0210/C0220/C0230 FROM ADD/SUBTRACT AR04-021
000770*                  ROUNDED TO COMPUTE ROUNDED, PER THE ACCOUNT    AR04-021
000780*                  SYSTEMS STANDARDS REVIEW.                      AR04-021
000790*****************************************************************
000800 ENVIRONMENT DIVISION.
000810*-----------------------------------------------------------------
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     CLASS DIGITS IS '0' THRU '9'.
000860*-----------------------------------------------------------------
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT ACCTMAST ASSIGN TO 'ACCTMAST'
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS ACCTMAST-FS.
000920*
000930     SELECT NEWACCT  ASSIGN TO 'NEWACCT'
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS NEWACCT-FS.
000960*
000970     SELECT TRANREQ  ASSIGN TO 'TRANREQ'
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS TRANREQ-FS.
001000*
001010     SELECT PRTFILE  ASSIGN TO 'POSTRPT'
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS PRTFILE-FS.
001040*****************************************************************
001050 DATA DIVISION.
001060*-----------------------------------------------------------------
001070 FILE SECTION.
001080 FD  ACCTMAST.
001090     COPY ACCTMAS.
001100*
001110 FD  NEWACCT.
001120     COPY NEWACC.
001130*
001140 FD  TRANREQ.
001150     COPY TXNREQ.
001160*
001170 FD  PRTFILE.
001180 01  PRTFILE-RECORD              PIC X(80).
001190*-----------------------------------------------------------------
001200 WORKING-STORAGE SECTION.
001210*
001220 01  FILE-STATUS-FIELDS.
001230     05  ACCTMAST-FS           PIC XX.
001240         88  ACCTMAST-OK                 VALUE '00'.
001250         88  ACCTMAST-EOF                 VALUE '10'.
001260     05  NEWACCT-FS            PIC XX.
001270         88  NEWACCT-OK                  VALUE '00'.
001280         88  NEWACCT-EOF                  VALUE '10'.
001290     05  TRANREQ-FS            PIC XX.
001300         88  TRANREQ-OK                  VALUE '00'.
001310         88  TRANREQ-EOF                  VALUE '10'.
001320     05  PRTFILE-FS            PIC XX.
001330         88  PRTFILE-OK                  VALUE '00'.
001340     05  FILLER                   PIC X(02).
001350*
001360 01  SWITCHES.
001370     05  NEWACCT-EOF-SW        PIC X       VALUE 'N'.
001380         88  NEWACCT-DONE                 VALUE 'Y'.
001390     05  TRANREQ-EOF-SW        PIC X       VALUE 'N'.
001400         88  TRANREQ-DONE                  VALUE 'Y'.
001410     05  EMAIL-FOUND-SW        PIC X       VALUE 'N'.
001420         88  EMAIL-ALREADY-ON-FILE        VALUE 'Y'.
001430     05  DEST-FOUND-SW         PIC X       VALUE 'N'.
001440         88  DEST-ACCOUNT-FOUND           VALUE 'Y'.
001450     05  SRCE-FOUND-SW         PIC X       VALUE 'N'.
001460         88  SRCE-ACCOUNT-FOUND           VALUE 'Y'.
001470     05  FILLER                   PIC X(03).
001480*
001490*-----------------------------------------------------------------
001500*   ACCOUNT-NUMBER GENERATOR - SET TO ONE MORE THAN THE HIGHEST
001510*   ACCT-NUMBER SEEN WHILE LOADING THE MASTER, SO NEW ACCOUNT
001520*   NUMBERS ARE ALWAYS DETERMINISTIC AND NEVER COLLIDE WITH AN
001530*   ACCOUNT ALREADY ON FILE.
001540*-----------------------------------------------------------------
001550 77  W9-NEXT-ACCT-NUMBER          PIC 9(10) COMP-3
001560                                            VALUE 1000000001.
001570*
001580 01  WORK-COUNTERS.
001590     05  ACCT-COUNT            PIC S9(8) COMP VALUE ZERO.
001600     05  NEWACCT-COUNT         PIC S9(8) COMP VALUE ZERO.
001610     05  TRANREQ-COUNT         PIC S9(8) COMP VALUE ZERO.
001620     05  SRCE-TAB-INDEX        PIC S9(8) COMP VALUE ZERO.
001630     05  DEST-TAB-INDEX        PIC S9(8) COMP VALUE ZERO.
001640     05  FILLER                   PIC X(04).
001650*
001660*-----------------------------------------------------------------
001670*   WORKING FIELDS FOR BUSINESS RULE "DEBIT" - THE INTEGER-UNIT
001680*   FUNDS CHECK TRUNCATES BOTH THE BALANCE AND THE REQUESTED
001690*   AMOUNT BEFORE COMPARING.  MOVE INTO THESE WHOLE-UNIT FIELDS
001700*   TRUNCATES THE V99 PORTION WITH NO ROUNDING, MATCHING THE
001710*   ON-LINE SERVICE'S ARITHMETIC (SEE AR91-057 ABOVE).
001720*-----------------------------------------------------------------
001730 77  W9-BALANCE-WHOLE-UNITS       PIC S9(11) COMP-3.
001740 77  W9-TXN-AMOUNT-WHOLE-UNITS    PIC S9(11) COMP-3.
001750*
001760*-----------------------------------------------------------------
001770*   POSTING SUMMARY CONTROL TOTALS - ONE GROUP PER REQUEST TYPE,
001780*   ACCUMULATED AS TRANREQ IS PROCESSED AND PRINTED AS A
001790*   CONTROL-BREAK GROUP AT THE END OF THE RUN.
001800*-----------------------------------------------------------------
001810 01  REPORT-TOTALS.
001820     05  CREDIT-COUNT          PIC S9(8) COMP VALUE ZERO.
001830     05  CREDIT-AMOUNT         PIC S9(11)V99 COMP-3 VALUE ZERO.
001840     05  DEBIT-COUNT           PIC S9(8) COMP VALUE ZERO.
001850     05  DEBIT-AMOUNT          PIC S9(11)V99 COMP-3 VALUE ZERO.
001860     05  TRANSFER-COUNT        PIC S9(8) COMP VALUE ZERO.
001870     05  TRANSFER-AMOUNT       PIC S9(11)V99 COMP-3 VALUE ZERO.
001880     05  FAILED-COUNT          PIC S9(8) COMP VALUE ZERO.
001890     05  FAILED-AMOUNT         PIC S9(11)V99 COMP-3 VALUE ZERO.
001900     05  FILLER                   PIC X(04).
001910*
001920*-----------------------------------------------------------------
001930*   PRINT LINES FOR THE POSTING SUMMARY REPORT.
001940*-----------------------------------------------------------------
001950 01  RPT-TITLE.
001960     05  FILLER                   PIC X(30)
001970                               VALUE 'ACCTPOST - POSTING SUMMARY'.
001980     05  FILLER                   PIC X(50) VALUE SPACES.
001990*
002000 01  RPT-HEADER.
002010     05  FILLER                   PIC X(10) VALUE 'TYPE'.
002020     05  FILLER                   PIC X(12) VALUE 'COUNT'.
002030     05  FILLER                   PIC X(18) VALUE 'AMOUNT'.
002040     05  FILLER                   PIC X(40) VALUE SPACES.
002050*
002060 01  RPT-DETAIL.
002070     05  RPT-TYPE-LINE            PIC X(10).
002080     05  RPT-COUNT-LINE           PIC ZZZ,ZZ9.
002090     05  FILLER                   PIC X(06) VALUE SPACES.
002100     05  RPT-AMOUNT-LINE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002110     05  FILLER                   PIC X(40) VALUE SPACES.
002120*
002130*   TRAILER LINE PRINTED ONCE, AFTER THE TOTAL LINE, SO THE
002140*   TOTAL FAILED COUNT IS ITS OWN VALUE AND NOT BURIED INSIDE
002150*   THE ALL-REQUEST-TYPES COUNT ON THE TOTAL LINE.        AR04-015
002160 01  RPT-FAILED-TOTAL.
002170     05  FILLER                   PIC X(20)
002180                               VALUE 'TOTAL FAILED COUNT'.
002190     05  RPT-FAILED-TOTAL-LINE    PIC ZZZ,ZZ9.
002200     05  FILLER                   PIC X(53) VALUE SPACES.
002210*
002220*-----------------------------------------------------------------
002230*   LINKAGE AREA FOR THE CALL TO TXNLOG.
002240*-----------------------------------------------------------------
002250 01  LOG-RECORD.
002260     05  LOG-ACCOUNT           PIC X(10).
002270     05  LOG-TYPE              PIC X(08).
002280     05  LOG-AMOUNT            PIC S9(11)V99 COMP-3.
002290     05  LOG-STATUS            PIC X(07).
002300     05  FILLER                   PIC X(08).
002310*
002320 COPY ACCTTAB.
002330*
002340*****************************************************************
002350 PROCEDURE DIVISION.
002360*-----------------------------------------------------------------
002370 0000-ACCTPOST-MAIN.
002380*
002390     PERFORM A0100-INITIALISE
002400     PERFORM B0100-OPEN-ACCOUNTS
002410     PERFORM C0100-POST-TRANSACTIONS
002420     PERFORM D0100-REWRITE-ACCOUNT-MASTER
002430     PERFORM D0200-PRINT-SUMMARY-REPORT
002440     PERFORM Z0100-TERMINATE
002450*
002460     STOP RUN
002470     .
002480*****************************************************************
002490*   A0100 - INITIALISE - LOAD ACCOUNT-MASTER INTO THE TABLE AND
002500*   DERIVE THE NEXT-ACCOUNT-NUMBER COUNTER.
002510*****************************************************************
002520 A0100-INITIALISE.
002530*
002540     OPEN INPUT ACCTMAST
002550     IF NOT ACCTMAST-OK
002560         DISPLAY 'ACCTPOST - ACCTMAST OPEN INPUT FAILED, STATUS '
002570                 ACCTMAST-FS
002580         STOP RUN
002590     END-IF
002600*
002610     OPEN INPUT NEWACCT
002620     OPEN INPUT TRANREQ
002630*
002640     MOVE ZERO TO ACCT-TAB-COUNT
002650     PERFORM A0110-LOAD-ACCOUNT-MASTER
002660         UNTIL ACCTMAST-EOF
002670*
002680     CLOSE ACCTMAST
002690     .
002700*-----------------------------------------------------------------
002710 A0110-LOAD-ACCOUNT-MASTER.
002720*
002730     READ ACCTMAST
002740         AT END
002750             SET ACCTMAST-EOF TO TRUE
002760         NOT AT END
002770             ADD 1 TO ACCT-TAB-COUNT
002780             ADD 1 TO ACCT-COUNT
002790             MOVE ACCT-NUMBER     TO TAB-ACCT-NUMBER (ACCT-TAB-COUNT)
002800             MOVE ACCT-FIRST-NAME TO TAB-ACCT-FIRST-NAME (ACCT-TAB-COUNT)
002810             MOVE ACCT-LAST-NAME  TO TAB-ACCT-LAST-NAME (ACCT-TAB-COUNT)
002820             MOVE ACCT-EMAIL      TO TAB-ACCT-EMAIL (ACCT-TAB-COUNT)
002830             MOVE ACCT-STATUS     TO TAB-ACCT-STATUS (ACCT-TAB-COUNT)
002840             MOVE ACCT-BALANCE    TO TAB-ACCT-BALANCE (ACCT-TAB-COUNT)
002850             IF ACCT-NUMBER-R IS GREATER THAN OR EQUAL TO
002860                                             W9-NEXT-ACCT-NUMBER
002870                 COMPUTE W9-NEXT-ACCT-NUMBER = ACCT-NUMBER-R + 1
002880             END-IF
002890     END-READ
002900     .
002910*****************************************************************
002920*   B0100 - OPEN NEW ACCOUNTS - APPLY EVERY NEWACCT REQUEST
002930*   AGAINST THE TABLE, ASSIGNING THE NEXT ACCOUNT NUMBER AND
002940*   JOURNALLING EVERY ATTEMPT.
002950*****************************************************************
002960 B0100-OPEN-ACCOUNTS.
002970*
002980     PERFORM B0110-PROCESS-ONE-NEW-ACCOUNT
002990         UNTIL NEWACCT-DONE
003000*
003010     CLOSE NEWACCT
003020     .
003030*-----------------------------------------------------------------
003040 B0110-PROCESS-ONE-NEW-ACCOUNT.
003050*
003060     READ NEWACCT
003070         AT END
003080             SET NEWACCT-DONE TO TRUE
003090         NOT AT END
003100             ADD 1 TO NEWACCT-COUNT
003110             SET EMAIL-ALREADY-ON-FILE TO FALSE
003120             PERFORM B0120-CHECK-EMAIL-UNIQUE
003130*
003140             MOVE SPACES          TO LOG-ACCOUNT
003150             MOVE 'OPEN'          TO LOG-TYPE
003160             MOVE ZERO            TO LOG-AMOUNT
003170*
003180             IF EMAIL-ALREADY-ON-FILE
003190                 MOVE 'FAILED'    TO LOG-STATUS
003200                 ADD 1 TO FAILED-COUNT
003210             ELSE
003220                 ADD 1 TO ACCT-TAB-COUNT
003230                 MOVE W9-NEXT-ACCT-NUMBER
003240                                  TO TAB-ACCT-NUMBER (ACCT-TAB-COUNT)
003250                 MOVE NEWACC-FIRST-NAME
003260                                  TO TAB-ACCT-FIRST-NAME (ACCT-TAB-COUNT)
003270                 MOVE NEWACC-LAST-NAME
003280                                  TO TAB-ACCT-LAST-NAME (ACCT-TAB-COUNT)
003290                 MOVE NEWACC-EMAIL
003300                                  TO TAB-ACCT-EMAIL (ACCT-TAB-COUNT)
003310                 MOVE 'ACTIVE'    TO TAB-ACCT-STATUS (ACCT-TAB-COUNT)
003320                 MOVE ZERO        TO TAB-ACCT-BALANCE (ACCT-TAB-COUNT)
003330                 MOVE TAB-ACCT-NUMBER (ACCT-TAB-COUNT)
003340                                  TO LOG-ACCOUNT
003350                 MOVE 'SUCCESS'   TO LOG-STATUS
003360                 ADD 1 TO W9-NEXT-ACCT-NUMBER
003370             END-IF
003380*
003390             PERFORM C0900-WRITE-LOG-ENTRY
003400     END-READ
003410     .
003420*-----------------------------------------------------------------
003430 B0120-CHECK-EMAIL-UNIQUE.
003440*
003450     SET EMAIL-ALREADY-ON-FILE TO FALSE
003460     IF ACCT-TAB-COUNT IS GREATER THAN ZERO
003470         PERFORM B0125-CHECK-ONE-EMAIL
003480             VARYING ACCT-TAB-IDX FROM 1 BY 1
003490             UNTIL ACCT-TAB-IDX IS GREATER THAN ACCT-TAB-COUNT
003500                OR EMAIL-ALREADY-ON-FILE
003510     END-IF
003520     .
003530*-----------------------------------------------------------------
003540 B0125-CHECK-ONE-EMAIL.
003550*
003560     IF NEWACC-EMAIL EQUAL TO TAB-ACCT-EMAIL (ACCT-TAB-IDX)
003570         SET EMAIL-ALREADY-ON-FILE TO TRUE
003580     END-IF
003590     .
003600*****************************************************************
003610*   C0100 - POST TRANSACTIONS - READ TRANREQ, LOOK UP THE
003620*   ACCOUNT(S) INVOLVED AND DISPATCH TO THE PARAGRAPH FOR THE
003630*   REQUEST TYPE.
003640*****************************************************************
003650 C0100-POST-TRANSACTIONS.
003660*
003670     PERFORM C0110-POST-ONE-TRANSACTION
003680         UNTIL TRANREQ-DONE
003690*
003700     CLOSE TRANREQ
003710     .
003720*-----------------------------------------------------------------
003730 C0110-POST-ONE-TRANSACTION.
003740*
003750     READ TRANREQ
003760         AT END
003770             SET TRANREQ-DONE TO TRUE
003780         NOT AT END
003790             ADD 1 TO TRANREQ-COUNT
003800             SET SRCE-ACCOUNT-FOUND TO FALSE
003810             PERFORM C0120-FIND-SOURCE-ACCOUNT
003820*
003830             IF NOT SRCE-ACCOUNT-FOUND
003840                 MOVE TXN-AMOUNT      TO LOG-AMOUNT
003850                 MOVE TXN-ACCOUNT     TO LOG-ACCOUNT
003860                 MOVE TXN-TYPE        TO LOG-TYPE
003870                 MOVE 'FAILED'        TO LOG-STATUS
003880                 ADD 1 TO FAILED-COUNT
003890                 ADD TXN-AMOUNT TO FAILED-AMOUNT
003900                 PERFORM C0900-WRITE-LOG-ENTRY
003910             ELSE
003920                 PERFORM C0200-POST-REQUEST THRU
003930                                            C0200-POST-REQUEST-EXIT
003940             END-IF
003950     END-READ
003960     .
003970*-----------------------------------------------------------------
003980*   C0120 FINDS THE SOURCE ACCOUNT AND, IF FOUND, SAVES ITS
003990*   TABLE INDEX IN SRCE-TAB-INDEX - C0130 BELOW REUSES
004000*   ACCT-TAB-IDX FOR ITS OWN SEARCH ON THE DESTINATION ACCOUNT,
004010*   SO THE SOURCE POSITION MUST BE CAPTURED BEFORE THAT RUNS.
004020*-----------------------------------------------------------------
004030 C0120-FIND-SOURCE-ACCOUNT.
004040*
004050     SET SRCE-ACCOUNT-FOUND TO FALSE
004060     IF ACCT-TAB-COUNT IS GREATER THAN ZERO
004070         SEARCH ALL ACCT-TAB-ENTRY
004080             WHEN TAB-ACCT-NUMBER (ACCT-TAB-IDX) EQUAL TO
004090                                                  TXN-ACCOUNT
004100                 SET SRCE-ACCOUNT-FOUND TO TRUE
004110                 MOVE ACCT-TAB-IDX TO SRCE-TAB-INDEX
004120         END-SEARCH
004130     END-IF
004140     .
004150*-----------------------------------------------------------------
004160 C0130-FIND-DEST-ACCOUNT.
004170*
004180     SET DEST-ACCOUNT-FOUND TO FALSE
004190     IF ACCT-TAB-COUNT IS GREATER THAN ZERO
004200         SEARCH ALL ACCT-TAB-ENTRY
004210             WHEN TAB-ACCT-NUMBER (ACCT-TAB-IDX) EQUAL TO
004220                                                  TXN-DEST-ACCOUNT
004230                 SET DEST-ACCOUNT-FOUND TO TRUE
004240                 MOVE ACCT-TAB-IDX TO DEST-TAB-INDEX
004250         END-SEARCH
004260     END-IF
004270     .
004280*-----------------------------------------------------------------
004290*   C0200 THRU C0200-POST-REQUEST-EXIT IS ONE PERFORMED RANGE -
004300*   C0200 ITSELF ONLY BRANCHES, ON TXN-TYPE, INTO WHICHEVER OF
004310*   C0210/C0220/C0230 APPLIES TO THIS TRANREQ RECORD, AND EACH OF
004320*   THOSE THREE LEAVES THE RANGE BY GO TO RATHER THAN FALLING
004330*   THROUGH INTO THE NEXT PARAGRAPH, SINCE ONLY ONE OF THE THREE
004340*   EVER APPLIES TO A GIVEN RECORD.
004350*-----------------------------------------------------------------
004360 C0200-POST-REQUEST.
004370*
004380     IF TXN-TYPE-CREDIT
004390         GO TO C0210-POST-CREDIT
004400     END-IF
004410     IF TXN-TYPE-DEBIT
004420         GO TO C0220-POST-DEBIT
004430     END-IF
004440     IF TXN-TYPE-TRANSFER
004450         GO TO C0230-POST-TRANSFER
004460     END-IF
004470     GO TO C0200-POST-REQUEST-EXIT
004480     .
004490*****************************************************************
004500*   C0210 - POST CREDIT - BALANCE IS ROUNDED UP TO THE FULL
004510*   ACCT-BALANCE PRECISION.  A CREDIT NEVER FAILS ONCE THE
004520*   ACCOUNT HAS BEEN FOUND.
004530*****************************************************************
004540 C0210-POST-CREDIT.
004550*
004560     COMPUTE TAB-ACCT-BALANCE (SRCE-TAB-INDEX) ROUNDED =
004570          TAB-ACCT-BALANCE (SRCE-TAB-INDEX) + TXN-AMOUNT
004580*
004590     MOVE TXN-ACCOUNT     TO LOG-ACCOUNT
004600     MOVE TXN-TYPE        TO LOG-TYPE
004610     MOVE TXN-AMOUNT      TO LOG-AMOUNT
004620     MOVE 'SUCCESS'       TO LOG-STATUS
004630     ADD 1 TO CREDIT-COUNT
004640     ADD TXN-AMOUNT TO CREDIT-AMOUNT
004650     PERFORM C0900-WRITE-LOG-ENTRY
004660     GO TO C0200-POST-REQUEST-EXIT
004670     .
004680*****************************************************************
004690*   C0220 - POST DEBIT - THE FUNDS CHECK TRUNCATES BOTH THE
004700*   BALANCE AND THE REQUESTED AMOUNT TO WHOLE UNITS BEFORE
004710*   COMPARING (SEE AR91-057 ABOVE) - THIS MATCHES THE ON-LINE
004720*   SERVICE'S ARITHMETIC EXACTLY, INCLUDING ITS QUIRK OF
004730*   ALLOWING A DEBIT THE FULL-PRECISION BALANCE WOULD REFUSE
004740*   WHEN THE FRACTIONAL PART OF THE BALANCE COVERS THE SHORTFALL.
004750*****************************************************************
004760 C0220-POST-DEBIT.
004770*
004780     MOVE TAB-ACCT-BALANCE (SRCE-TAB-INDEX) TO
004790                                    W9-BALANCE-WHOLE-UNITS
004800     MOVE TXN-AMOUNT TO W9-TXN-AMOUNT-WHOLE-UNITS
004810*
004820     IF W9-BALANCE-WHOLE-UNITS IS LESS THAN
004830                                    W9-TXN-AMOUNT-WHOLE-UNITS
004840         MOVE TXN-ACCOUNT     TO LOG-ACCOUNT
004850         MOVE TXN-TYPE        TO LOG-TYPE
004860         MOVE TXN-AMOUNT      TO LOG-AMOUNT
004870         MOVE 'FAILED'        TO LOG-STATUS
004880         ADD 1 TO FAILED-COUNT
004890         ADD TXN-AMOUNT TO FAILED-AMOUNT
004900     ELSE
004910         COMPUTE TAB-ACCT-BALANCE (SRCE-TAB-INDEX) ROUNDED =
004920              TAB-ACCT-BALANCE (SRCE-TAB-INDEX) - TXN-AMOUNT
004930         MOVE TXN-ACCOUNT     TO LOG-ACCOUNT
004940         MOVE TXN-TYPE        TO LOG-TYPE
004950         MOVE TXN-AMOUNT      TO LOG-AMOUNT
004960         MOVE 'SUCCESS'       TO LOG-STATUS
004970         ADD 1 TO DEBIT-COUNT
004980         ADD TXN-AMOUNT TO DEBIT-AMOUNT
004990     END-IF
005000*
005010     PERFORM C0900-WRITE-LOG-ENTRY
005020     GO TO C0200-POST-REQUEST-EXIT
005030     .
005040*****************************************************************
005050*   C0230 - POST TRANSFER - THE DESTINATION ACCOUNT MUST EXIST
005060*   AND THE SOURCE MUST HOLD THE FULL-PRECISION AMOUNT (NO
005070*   TRUNCATION HERE - ONLY DEBIT TRUNCATES, SEE AR91-057).  THE
005080*   DEBIT SIDE IS JOURNALLED BEFORE THE CREDIT SIDE.
005090*****************************************************************
005100 C0230-POST-TRANSFER.
005110*
005120     SET DEST-ACCOUNT-FOUND TO FALSE
005130     PERFORM C0130-FIND-DEST-ACCOUNT
005140*
005150     IF NOT DEST-ACCOUNT-FOUND
005160         MOVE TXN-ACCOUNT     TO LOG-ACCOUNT
005170         MOVE TXN-TYPE        TO LOG-TYPE
005180         MOVE TXN-AMOUNT      TO LOG-AMOUNT
005190         MOVE 'FAILED'        TO LOG-STATUS
005200         ADD 1 TO FAILED-COUNT
005210         ADD TXN-AMOUNT TO FAILED-AMOUNT
005220         PERFORM C0900-WRITE-LOG-ENTRY
005230     ELSE
005240         IF TAB-ACCT-BALANCE (SRCE-TAB-INDEX) IS LESS THAN
005250                                                  TXN-AMOUNT
005260             MOVE TXN-ACCOUNT     TO LOG-ACCOUNT
005270             MOVE TXN-TYPE        TO LOG-TYPE
005280             MOVE TXN-AMOUNT      TO LOG-AMOUNT
005290             MOVE 'FAILED'        TO LOG-STATUS
005300             ADD 1 TO FAILED-COUNT
005310             ADD TXN-AMOUNT TO FAILED-AMOUNT
005320             PERFORM C0900-WRITE-LOG-ENTRY
005330         ELSE
005340             COMPUTE TAB-ACCT-BALANCE (SRCE-TAB-INDEX) ROUNDED =
005350                  TAB-ACCT-BALANCE (SRCE-TAB-INDEX) - TXN-AMOUNT
005360             MOVE TXN-ACCOUNT     TO LOG-ACCOUNT
005370             MOVE 'DEBIT'         TO LOG-TYPE
005380             MOVE TXN-AMOUNT      TO LOG-AMOUNT
005390             MOVE 'SUCCESS'       TO LOG-STATUS
005400             PERFORM C0900-WRITE-LOG-ENTRY
005410*
005420             COMPUTE TAB-ACCT-BALANCE (DEST-TAB-INDEX) ROUNDED =
005430                  TAB-ACCT-BALANCE (DEST-TAB-INDEX) + TXN-AMOUNT
005440             MOVE TXN-DEST-ACCOUNT TO LOG-ACCOUNT
005450             MOVE 'CREDIT'         TO LOG-TYPE
005460             MOVE TXN-AMOUNT       TO LOG-AMOUNT
005470             MOVE 'SUCCESS'        TO LOG-STATUS
005480             PERFORM C0900-WRITE-LOG-ENTRY
005490*
005500             ADD 1 TO TRANSFER-COUNT
005510             ADD TXN-AMOUNT TO TRANSFER-AMOUNT
005520         END-IF
005530     END-IF
005540     GO TO C0200-POST-REQUEST-EXIT
005550     .
005560*-----------------------------------------------------------------
005570 C0200-POST-REQUEST-EXIT.
005580     EXIT
005590     .
005600*****************************************************************
005610*   C0900 - WRITE LOG ENTRY - CALLS TXNLOG TO APPEND ONE
005620*   TRANSACTION-LOG-RECORD.
005630*****************************************************************
005640 C0900-WRITE-LOG-ENTRY.
005650*
005660     CALL 'TXNLOG' USING LOG-RECORD
005670     .
005680*****************************************************************
005690*   D0100 - REWRITE ACCOUNT MASTER - THE FILE IS CLOSED AND
005700*   RE-OPENED FOR OUTPUT AND WRITTEN BACK FROM THE TABLE IN
005710*   ASCENDING ACCT-NUMBER ORDER, THE ORDER IT WAS LOADED IN.
005720*****************************************************************
005730 D0100-REWRITE-ACCOUNT-MASTER.
005740*
005750     OPEN OUTPUT ACCTMAST
005760     IF NOT ACCTMAST-OK
005770         DISPLAY 'ACCTPOST - ACCTMAST OPEN OUTPUT FAILED, STATUS '
005780                 ACCTMAST-FS
005790         STOP RUN
005800     END-IF
005810*
005820     PERFORM D0110-REWRITE-ONE-ACCOUNT
005830         VARYING ACCT-TAB-IDX FROM 1 BY 1
005840         UNTIL ACCT-TAB-IDX IS GREATER THAN ACCT-TAB-COUNT
005850*
005860     CLOSE ACCTMAST
005870     .
005880*-----------------------------------------------------------------
005890 D0110-REWRITE-ONE-ACCOUNT.
005900*
005910     MOVE SPACES              TO ACCOUNT-MASTER-RECORD
005920     MOVE TAB-ACCT-NUMBER (ACCT-TAB-IDX)
005930                              TO ACCT-NUMBER
005940     MOVE TAB-ACCT-FIRST-NAME (ACCT-TAB-IDX)
005950                              TO ACCT-FIRST-NAME
005960     MOVE TAB-ACCT-LAST-NAME (ACCT-TAB-IDX)
005970                              TO ACCT-LAST-NAME
005980     MOVE TAB-ACCT-EMAIL (ACCT-TAB-IDX)
005990                              TO ACCT-EMAIL
006000     MOVE TAB-ACCT-STATUS (ACCT-TAB-IDX)
006010                              TO ACCT-STATUS
006020     MOVE TAB-ACCT-BALANCE (ACCT-TAB-IDX)
006030                              TO ACCT-BALANCE
006040     WRITE ACCOUNT-MASTER-RECORD
006050     .
006060*****************************************************************
006070*   D0200 - PRINT SUMMARY REPORT.
006080*****************************************************************
006090 D0200-PRINT-SUMMARY-REPORT.
006100*
006110     OPEN OUTPUT PRTFILE
006120*
006130     WRITE PRTFILE-RECORD FROM RPT-TITLE
006140     WRITE PRTFILE-RECORD FROM RPT-HEADER
006150*
006160     MOVE 'CREDIT'    TO RPT-TYPE-LINE
006170     MOVE CREDIT-COUNT  TO RPT-COUNT-LINE
006180     MOVE CREDIT-AMOUNT TO RPT-AMOUNT-LINE
006190     PERFORM D0210-PRINT-TYPE-LINE
006200*
006210     MOVE 'DEBIT'     TO RPT-TYPE-LINE
006220     MOVE DEBIT-COUNT   TO RPT-COUNT-LINE
006230     MOVE DEBIT-AMOUNT  TO RPT-AMOUNT-LINE
006240     PERFORM D0210-PRINT-TYPE-LINE
006250*
006260     MOVE 'TRANSFER'  TO RPT-TYPE-LINE
006270     MOVE TRANSFER-COUNT  TO RPT-COUNT-LINE
006280     MOVE TRANSFER-AMOUNT TO RPT-AMOUNT-LINE
006290     PERFORM D0210-PRINT-TYPE-LINE
006300*
006310     MOVE 'FAILED'    TO RPT-TYPE-LINE
006320     MOVE FAILED-COUNT  TO RPT-COUNT-LINE
006330     MOVE FAILED-AMOUNT TO RPT-AMOUNT-LINE
006340     PERFORM D0210-PRINT-TYPE-LINE
006350*
006360*    TOTAL AMOUNT POSTED COVERS SUCCESSFUL CREDIT/DEBIT ONLY -
006370*    TRANSFER MOVES MONEY BETWEEN TWO ACCOUNTS ALREADY COUNTED
006380*    ABOVE, AND FAILED REQUESTS POSTED NOTHING.
006390     MOVE 'TOTAL'     TO RPT-TYPE-LINE
006400     COMPUTE RPT-COUNT-LINE = CREDIT-COUNT + DEBIT-COUNT
006410                             + TRANSFER-COUNT + FAILED-COUNT
006420     COMPUTE RPT-AMOUNT-LINE = CREDIT-AMOUNT + DEBIT-AMOUNT
006430     PERFORM D0210-PRINT-TYPE-LINE
006440*
006450     MOVE FAILED-COUNT TO RPT-FAILED-TOTAL-LINE
006460     WRITE PRTFILE-RECORD FROM RPT-FAILED-TOTAL
006470*
006480     CLOSE PRTFILE
006490     .
006500*-----------------------------------------------------------------
006510 D0210-PRINT-TYPE-LINE.
006520*
006530     WRITE PRTFILE-RECORD FROM RPT-DETAIL
006540     .
006550*****************************************************************
006560*   Z0100 - TERMINATE.
006570*****************************************************************
006580 Z0100-TERMINATE.
006590*
006600     DISPLAY 'ACCTPOST - ACCOUNTS ON FILE      ' ACCT-COUNT
006610     DISPLAY 'ACCTPOST - NEW ACCOUNTS PROCESSED ' NEWACCT-COUNT
006620     DISPLAY 'ACCTPOST - TRANSACTIONS PROCESSED ' TRANREQ-COUNT
006630     .
006640*****************************************************************
