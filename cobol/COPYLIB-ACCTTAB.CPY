000010*****************************************************************
000020*
000030*   COPYLIB-ACCTTAB.CPY
000040*
000050*   In-core copy of the ACCOUNT-MASTER file, held as a table
000060*   ascending on ACCT-NUMBER (the order the file is written in),
000070*   so SEARCH ALL can binary-search it.  ACCTPOST loads it,
000080*   appends newly opened accounts to the end of it, posts
000090*   transactions against it and rewrites the master file from
000100*   it.  ACCTENQ loads it read-only for the enquiry run.
000110*
000120*   Put this file in the /COPYLIB directory.
000130*   Include with:  COPY ACCTTAB.
000140*
000150*-----------------------------------------------------------------
000160*   CHANGE LOG
000170*-----------------------------------------------------------------
000180* 1994-09-08 MEH  0031  INITIAL VERSION - SPLIT OUT OF            AR94-070
000190*                        COPYLIB-ACCTMAS.CPY SO THE SAME TABLE    AR94-070
000200*                        SHAPE CAN BE SHARED BY ACCTPOST AND      AR94-070
000210*                        ACCTENQ                                  AR94-070
000220* 1998-11-30 KLP  0039  Y2K - NO DATE FIELDS ON THIS RECORD,      Y2K-118 
000230*                        REVIEWED - NO CHANGE REQUIRED            Y2K-118 
000240*****************************************************************
000250*
000260 01  ACCOUNT-TABLE.
000270     05  ACCT-TAB-COUNT              PIC S9(8) COMP VALUE ZERO.
000280     05  ACCT-TAB-ENTRY OCCURS 1 TO 3000 TIMES
000290                 DEPENDING ON ACCT-TAB-COUNT
000300                 ASCENDING KEY IS TAB-ACCT-NUMBER
000310                 INDEXED BY ACCT-TAB-IDX.
000320         10  TAB-ACCT-NUMBER         PIC X(10).
000330         10  TAB-ACCT-NUMBER-R REDEFINES TAB-ACCT-NUMBER
000340                                     PIC 9(10).
000350         10  TAB-ACCT-FIRST-NAME     PIC X(20).
000360         10  TAB-ACCT-LAST-NAME      PIC X(20).
000370         10  TAB-ACCT-EMAIL          PIC X(40).
000380         10  TAB-ACCT-STATUS         PIC X(6).
000390             88  TAB-ACCT-ACTIVE               VALUE 'ACTIVE'.
000400         10  TAB-ACCT-BALANCE        PIC S9(11)V99 COMP-3.
000410         10  FILLER                  PIC X(08).
