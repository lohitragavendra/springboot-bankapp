000010*****************************************************************
000020*
000030*   COPYLIB-ACCTMAS.CPY
000040*
000050*   Record layout for the ACCOUNT-MASTER file - one physical
000060*   record per open deposit account.  COPY this member inside
000070*   the FD for ACCTMAST; the in-core table built from this file
000080*   is a separate member, see COPYLIB-ACCTTAB.CPY.
000090*
000100*   Put this file in the /COPYLIB directory.
000110*   Include with:  COPY ACCTMAS.
000120*
000130*-----------------------------------------------------------------
000140*   CHANGE LOG
000150*-----------------------------------------------------------------
000160* 1986-11-04 RJT  0001  INITIAL RECORD LAYOUT FOR ACCOUNT MASTER  AR86-004
000170* 1987-02-19 RJT  0006  ADDED ACCT-STATUS AND 88-LEVELS           AR87-011
000180* 1989-07-01 MEH  0014  WIDENED ACCT-BALANCE TO S9(11)V99         AR89-032
000190* 1991-05-13 DJS  0022  ADDED ACCT-NUMBER-R NUMERIC REDEFINE      AR91-057
000200*                        FOR NEXT-ACCT-NUMBER GENERATION          AR91-057
000210* 1998-11-30 KLP  0039  Y2K - NO DATE FIELDS ON THIS RECORD,      Y2K-118 
000220*                        REVIEWED - NO CHANGE REQUIRED            Y2K-118 
000230* 2003-04-22 DJS  0044  ADDED ACCT-STATUS-PARTS REDEFINE FOR      AR03-019
000240*                        STATISTICS SUB-SYSTEM                    AR03-019
000250*****************************************************************
000260*
000270 01  ACCOUNT-MASTER-RECORD.
000280     05  ACCT-NUMBER                 PIC X(10).
000290     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER
000300                                     PIC 9(10).
000310     05  ACCT-NAME-BLOCK.
000320         10  ACCT-FIRST-NAME         PIC X(20).
000330         10  ACCT-LAST-NAME          PIC X(20).
000340     05  ACCT-FULL-NAME REDEFINES ACCT-NAME-BLOCK
000350                                     PIC X(40).
000360     05  ACCT-EMAIL                  PIC X(40).
000370     05  ACCT-STATUS                 PIC X(6).
000380         88  ACCT-STATUS-ACTIVE               VALUE 'ACTIVE'.
000390         88  ACCT-STATUS-CLOSED               VALUE 'CLOSED'.
000400     05  ACCT-STATUS-PARTS REDEFINES ACCT-STATUS.
000410         10  ACCT-STATUS-FLAG        PIC X(01).
000420         10  FILLER                  PIC X(05).
000430     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
000440     05  FILLER                      PIC X(08).
