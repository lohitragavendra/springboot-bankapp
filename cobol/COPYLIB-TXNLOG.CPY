000010*****************************************************************
000020*
000030*   COPYLIB-TXNLOG.CPY
000040*
000050*   Record layout for the TRANSACTION-LOG file - the journal
000060*   written by TXNLOG on every posting attempt (SUCCESS or
000070*   FAILED) and on every account-opening attempt (LOG-TYPE
000080*   'OPEN').  One record per attempt, write order is processing
000090*   order (append, never rewritten).
000100*
000110*   Put this file in the /COPYLIB directory.
000120*   Include with:  COPY TXNLOG.
000130*
000140*-----------------------------------------------------------------
000150*   CHANGE LOG
000160*-----------------------------------------------------------------
000170* 1987-02-19 RJT  0007  INITIAL RECORD LAYOUT (BASED ON THE       AR87-013
000180*                        OLD INLOG PROCESS-LOG LAYOUT)            AR87-013
000190* 1994-09-08 MEH  0031  ADDED LOG-TYPE 'OPEN' FOR ACCOUNT-        AR94-071
000200*                        OPENING ATTEMPTS                         AR94-071
000210* 1998-11-30 KLP  0039  Y2K - NO DATE FIELDS ON THIS RECORD,      Y2K-118 
000220*                        REVIEWED - NO CHANGE REQUIRED            Y2K-118 
000230* 2004-08-30 DJS  0047  ADDED LOG-ACCOUNT-R NUMERIC REDEFINE FOR  AR04-014
000240*                        THE NEW RECONCILIATION EXTRACT JOB       AR04-014
000250*****************************************************************
000260*
000270 01  TRANSACTION-LOG-RECORD.
000280     05  LOG-ACCOUNT                 PIC X(10).
000290     05  LOG-ACCOUNT-R REDEFINES LOG-ACCOUNT
000300                                     PIC 9(10).
000310     05  LOG-TYPE                    PIC X(08).
000320         88  LOG-TYPE-CREDIT                    VALUE 'CREDIT'.
000330         88  LOG-TYPE-DEBIT                     VALUE 'DEBIT'.
000340         88  LOG-TYPE-OPEN                       VALUE 'OPEN'.
000350     05  LOG-AMOUNT                  PIC S9(11)V99 COMP-3.
000360     05  LOG-STATUS                  PIC X(07).
000370         88  LOG-STATUS-SUCCESS                 VALUE 'SUCCESS'.
000380         88  LOG-STATUS-FAILED                  VALUE 'FAILED'.
000390     05  FILLER                      PIC X(08).
