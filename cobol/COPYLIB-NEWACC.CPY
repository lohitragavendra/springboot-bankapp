000010*****************************************************************
000020*
000030*   COPYLIB-NEWACC.CPY
000040*
000050*   Record layout for the NEW-ACCOUNT-REQUEST file - the input
000060*   to the account-opening step of the nightly posting run.
000070*   One record per new account wanted; no account number on the
000080*   request, the run assigns the next one (see W9-NEXT-ACCT-
000090*   NUMBER in ACCTPOST WORKING-STORAGE).
000100*
000110*   Put this file in the /COPYLIB directory.
000120*   Include with:  COPY NEWACC.
000130*
000140*-----------------------------------------------------------------
000150*   CHANGE LOG
000160*-----------------------------------------------------------------
000170* 1987-02-19 RJT  0007  INITIAL RECORD LAYOUT                     AR87-012
000180* 1998-11-30 KLP  0039  Y2K - NO DATE FIELDS ON THIS RECORD,      Y2K-118 
000190*                        REVIEWED - NO CHANGE REQUIRED            Y2K-118 
000200*****************************************************************
000210*
000220 01  NEW-ACCOUNT-REQUEST-RECORD.
000230     05  NEWACC-FIRST-NAME           PIC X(20).
000240     05  NEWACC-LAST-NAME            PIC X(20).
000250     05  NEWACC-EMAIL                PIC X(40).
000260     05  FILLER                      PIC X(10).
