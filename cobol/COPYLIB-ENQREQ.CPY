000010*****************************************************************
000020*
000030*   COPYLIB-ENQREQ.CPY
000040*
000050*   Record layout for the ENQUIRY-REQUEST file - the input to
000060*   the balance/name enquiry run.  One account number per
000070*   record, no key, no update side effect.
000080*
000090*   Put this file in the /COPYLIB directory.
000100*   Include with:  COPY ENQREQ.
000110*
000120*-----------------------------------------------------------------
000130*   CHANGE LOG
000140*-----------------------------------------------------------------
000150* 1987-06-02 RJT  0010  INITIAL RECORD LAYOUT                     AR87-024
000160*****************************************************************
000170*
000180 01  ENQUIRY-REQUEST-RECORD.
000190     05  ENQ-ACCT-NUMBER             PIC X(10).
000200     05  FILLER                      PIC X(10).
