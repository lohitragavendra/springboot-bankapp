000010*****************************************************************
000020*
000030 IDENTIFICATION DIVISION.
000040*-----------------------------------------------------------------
000050 PROGRAM-ID.                 ACCTENQ.
000060 AUTHOR.                     R JOHANSSON TELL.
000070 INSTALLATION.               PBS DATA AB - ACCOUNT SYSTEMS GROUP.
000080 DATE-WRITTEN.               1987-06-02.
000090 DATE-COMPILED.
000100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
000110*
000120*-----------------------------------------------------------------
000130*   ACCTENQ - BALANCE / NAME ENQUIRY RUN.
000140*
000150*   LOADS THE ACCOUNT-MASTER FILE INTO THE SAME SORTED IN-CORE
000160*   TABLE SHAPE ACCTPOST USES, THEN ANSWERS EVERY REQUEST WAITING
000170*   ON ENQREQ WITH THE ACCOUNT'S NAME AND CURRENT BALANCE, OR
000180*   "NOT FOUND".  READ-ONLY - ACCTMAST IS NEVER REWRITTEN HERE.
000190*-----------------------------------------------------------------
000200*   CHANGE LOG
000210*-----------------------------------------------------------------
000220* 1987-06-02 RJT  AR87-024  INITIAL VERSION - PRINTS BALANCE AND  AR87-024
000230*                  NAME FOR EACH ACCOUNT NUMBER ON ENQREQ.        AR87-024
000240* 1989-07-01 MEH  AR89-032  WIDENED ACCT-BALANCE TO S9(11)V99 TO  AR89-032
000250*                  MATCH THE NEW MASTER LAYOUT.                   AR89-032
000260* 1994-09-08 MEH  AR94-070  NOW LOADS ACCOUNT-TABLE FROM THE      AR94-070
000270*                  SAME COPYLIB-ACCTTAB.CPY MEMBER AS ACCTPOST,   AR94-070
000280*                  SO A TABLE-LAYOUT CHANGE ONLY HAS TO BE MADE   AR94-070
000290*                  ONCE.                                          AR94-070
000300* 1998-11-30 KLP  Y2K-118   Y2K REVIEW - NO DATE FIELDS ANYWHERE  Y2K-118 
000310*                  IN THIS PROGRAM, NO CHANGE REQUIRED.           Y2K-118 
000320* 2003-04-22 DJS  AR03-019  ACCOUNT-TABLE RAISED FROM 1500 TO     AR03-019
000330*                  3000 ENTRIES TO MATCH ACCTPOST.                AR03-019
000340* 2004-08-30 DJS  AR04-014  B0120 REWORKED AS A PERFORM-THRU      AR04-014
000350*                  RANGE THROUGH B0120-FIND-ACCOUNT-EXIT - A      AR04-014
000360*                  NOT-FOUND ACCOUNT NOW PRINTS ITS OWN LINE AND  AR04-014
000370*                  LEAVES THE RANGE BY GO TO, MATCHING THE        AR04-014
000380*                  CONTROL-FLOW STYLE OF THE NEW SUITE.           AR04-014
000390* 2004-11-09 DJS  AR04-021  WORKING-STORAGE HAD DRIFTED ONTO A    AR04-021
000400*                  BORROWED WS- PREFIX SCHEME THIS SHOP DOES NOT  AR04-021
000410*                  USE - RENAMED BACK TO THE HOUSE STYLE          AR04-021
000420*                  (UNPREFIXED GROUP/BUSINESS NAMES, W9- FOR      AR04-021
000430*                  STANDALONE COMP COUNTERS), PER THE ACCOUNT     AR04-021
000440*                  SYSTEMS STANDARDS REVIEW.                      AR04-021
000450*****************************************************************
000460 ENVIRONMENT DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*-----------------------------------------------------------------
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT ACCTMAST ASSIGN TO 'ACCTMAST'
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS ACCTMAST-FS.
000570*
000580     SELECT ENQREQ   ASSIGN TO 'ENQREQ'
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS ENQREQ-FS.
000610*
000620     SELECT PRTFILE  ASSIGN TO 'ENQRPT'
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS PRTFILE-FS.
000650*****************************************************************
000660 DATA DIVISION.
000670*-----------------------------------------------------------------
000680 FILE SECTION.
000690 FD  ACCTMAST.
000700     COPY ACCTMAS.
000710*
000720 FD  ENQREQ.
000730     COPY ENQREQ.
000740*
000750 FD  PRTFILE.
000760 01  PRTFILE-RECORD              PIC X(80).
000770*-----------------------------------------------------------------
000780 WORKING-STORAGE SECTION.
000790*
000800 01  FILE-STATUS-FIELDS.
000810     05  ACCTMAST-FS           PIC XX.
000820         88  ACCTMAST-OK                 VALUE '00'.
000830         88  ACCTMAST-EOF                 VALUE '10'.
000840     05  ENQREQ-FS             PIC XX.
000850         88  ENQREQ-OK                   VALUE '00'.
000860         88  ENQREQ-EOF                   VALUE '10'.
000870     05  PRTFILE-FS            PIC XX.
000880         88  PRTFILE-OK                  VALUE '00'.
000890     05  FILLER                   PIC X(02).
000900*
000910 01  SWITCHES.
000920     05  ENQREQ-EOF-SW         PIC X       VALUE 'N'.
000930         88  ENQREQ-DONE                   VALUE 'Y'.
000940     05  ACCT-FOUND-SW         PIC X       VALUE 'N'.
000950         88  ACCT-WAS-FOUND               VALUE 'Y'.
000960     05  FILLER                   PIC X(03).
000970*
000980*-----------------------------------------------------------------
000990*   RUN COUNTERS - STANDALONE, NOT PART OF ANY RECORD, SO CARRIED
001000*   AT THE 77 LEVEL RATHER THAN GROUPED UNDER AN 01.
001010*-----------------------------------------------------------------
001020 77  W9-ACCT-COUNT                PIC S9(8) COMP VALUE ZERO.
001030 77  W9-ENQREQ-COUNT           PIC S9(8) COMP VALUE ZERO.
001040 77  W9-NOT-FOUND-COUNT           PIC S9(8) COMP VALUE ZERO.
001050*
001060*-----------------------------------------------------------------
001070*   PRINT LINES FOR THE ENQUIRY REPORT - ONE LINE PER REQUEST,
001080*   NO CONTROL BREAKS.
001090*-----------------------------------------------------------------
001100 01  RPT-TITLE.
001110     05  FILLER                   PIC X(30)
001120                               VALUE 'ACCTENQ - ENQUIRY REPORT'.
001130     05  FILLER                   PIC X(50) VALUE SPACES.
001140*
001150 01  RPT-HEADER.
001160     05  FILLER                   PIC X(12) VALUE 'ACCOUNT'.
001170     05  FILLER                   PIC X(22) VALUE 'NAME'.
001180     05  FILLER                   PIC X(18) VALUE 'BALANCE'.
001190     05  FILLER                   PIC X(28) VALUE SPACES.
001200*
001210 01  RPT-DETAIL.
001220     05  RPT-ACCT-LINE            PIC X(12).
001230     05  RPT-NAME-LINE            PIC X(22).
001240     05  RPT-BALANCE-LINE         PIC Z,ZZZ,ZZZ,ZZ9.99-.
001250     05  FILLER                   PIC X(29) VALUE SPACES.
001260*
001270 01  RPT-NOTFND.
001280     05  RPTNF-ACCT-LINE          PIC X(12).
001290     05  RPTNF-MESSAGE            PIC X(22).
001300     05  FILLER                   PIC X(46) VALUE SPACES.
001310*
001320 COPY ACCTTAB.
001330*
001340*****************************************************************
001350 PROCEDURE DIVISION.
001360*-----------------------------------------------------------------
001370 0000-ACCTENQ-MAIN.
001380*
001390     PERFORM A0100-LOAD-ACCOUNT-MASTER
001400     PERFORM B0100-PROCESS-ENQUIRIES
001410     PERFORM Z0100-TERMINATE
001420*
001430     STOP RUN
001440     .
001450*****************************************************************
001460*   A0100 - LOAD ACCOUNT-MASTER INTO THE TABLE - READ-ONLY, NO
001470*   NEXT-ACCT-NUMBER COUNTER NEEDED IN THIS RUN.
001480*****************************************************************
001490 A0100-LOAD-ACCOUNT-MASTER.
001500*
001510     OPEN INPUT ACCTMAST
001520     IF NOT ACCTMAST-OK
001530         DISPLAY 'ACCTENQ - ACCTMAST OPEN INPUT FAILED, STATUS '
001540                 ACCTMAST-FS
001550         STOP RUN
001560     END-IF
001570*
001580     MOVE ZERO TO ACCT-TAB-COUNT
001590     PERFORM A0110-LOAD-ONE-ACCOUNT
001600         UNTIL ACCTMAST-EOF
001610*
001620     CLOSE ACCTMAST
001630     .
001640*-----------------------------------------------------------------
001650 A0110-LOAD-ONE-ACCOUNT.
001660*
001670     READ ACCTMAST
001680         AT END
001690             SET ACCTMAST-EOF TO TRUE
001700         NOT AT END
001710             ADD 1 TO ACCT-TAB-COUNT
001720             ADD 1 TO W9-ACCT-COUNT
001730             MOVE ACCT-NUMBER     TO TAB-ACCT-NUMBER (ACCT-TAB-COUNT)
001740             MOVE ACCT-FIRST-NAME TO TAB-ACCT-FIRST-NAME (ACCT-TAB-COUNT)
001750             MOVE ACCT-LAST-NAME  TO TAB-ACCT-LAST-NAME (ACCT-TAB-COUNT)
001760             MOVE ACCT-EMAIL      TO TAB-ACCT-EMAIL (ACCT-TAB-COUNT)
001770             MOVE ACCT-STATUS     TO TAB-ACCT-STATUS (ACCT-TAB-COUNT)
001780             MOVE ACCT-BALANCE    TO TAB-ACCT-BALANCE (ACCT-TAB-COUNT)
001790     END-READ
001800     .
001810*****************************************************************
001820*   B0100 - PROCESS EVERY ENQUIRY REQUEST AND PRINT THE REPORT.
001830*****************************************************************
001840 B0100-PROCESS-ENQUIRIES.
001850*
001860     OPEN INPUT ENQREQ
001870     OPEN OUTPUT PRTFILE
001880*
001890     WRITE PRTFILE-RECORD FROM RPT-TITLE
001900     WRITE PRTFILE-RECORD FROM RPT-HEADER
001910*
001920     PERFORM B0110-PROCESS-ONE-ENQUIRY
001930         UNTIL ENQREQ-DONE
001940*
001950     CLOSE ENQREQ
001960     CLOSE PRTFILE
001970     .
001980*-----------------------------------------------------------------
001990 B0110-PROCESS-ONE-ENQUIRY.
002000*
002010     READ ENQREQ
002020         AT END
002030             SET ENQREQ-DONE TO TRUE
002040         NOT AT END
002050             ADD 1 TO W9-ENQREQ-COUNT
002060             SET ACCT-WAS-FOUND TO FALSE
002070             PERFORM B0120-FIND-ACCOUNT THRU B0120-FIND-ACCOUNT-EXIT
002080     END-READ
002090     .
002100*-----------------------------------------------------------------
002110*   B0120 THRU B0120-FIND-ACCOUNT-EXIT IS ONE PERFORMED RANGE - A
002120*   NOT-FOUND ACCOUNT PRINTS ITS OWN LINE HERE AND LEAVES THE
002130*   RANGE BY GO TO, SKIPPING B0200 ENTIRELY; A FOUND ACCOUNT
002140*   FALLS THROUGH INTO B0200 TO PRINT THE DETAIL LINE.
002150*-----------------------------------------------------------------
002160 B0120-FIND-ACCOUNT.
002170*
002180     SET ACCT-WAS-FOUND TO FALSE
002190     IF ACCT-TAB-COUNT IS GREATER THAN ZERO
002200         SEARCH ALL ACCT-TAB-ENTRY
002210             WHEN TAB-ACCT-NUMBER (ACCT-TAB-IDX) EQUAL TO
002220                                                  ENQ-ACCT-NUMBER
002230                 SET ACCT-WAS-FOUND TO TRUE
002240         END-SEARCH
002250     END-IF
002260*
002270     IF ACCT-WAS-FOUND
002280         GO TO B0200-PRINT-ENQUIRY-LINE
002290     END-IF
002300*
002310     ADD 1 TO W9-NOT-FOUND-COUNT
002320     MOVE ENQ-ACCT-NUMBER          TO RPTNF-ACCT-LINE
002330     MOVE '*** NOT FOUND ***'      TO RPTNF-MESSAGE
002340     WRITE PRTFILE-RECORD FROM RPT-NOTFND
002350     GO TO B0120-FIND-ACCOUNT-EXIT
002360     .
002370*****************************************************************
002380*   B0200 - PRINT ONE ENQUIRY LINE FOR A FOUND ACCOUNT.
002390*****************************************************************
002400 B0200-PRINT-ENQUIRY-LINE.
002410*
002420     MOVE ENQ-ACCT-NUMBER          TO RPT-ACCT-LINE
002430     STRING TAB-ACCT-FIRST-NAME (ACCT-TAB-IDX) DELIMITED BY
002440                 SIZE
002450             ' '                   DELIMITED BY SIZE
002460             TAB-ACCT-LAST-NAME (ACCT-TAB-IDX) DELIMITED BY
002470                 SIZE
002480         INTO RPT-NAME-LINE
002490     END-STRING
002500     MOVE TAB-ACCT-BALANCE (ACCT-TAB-IDX) TO RPT-BALANCE-LINE
002510     WRITE PRTFILE-RECORD FROM RPT-DETAIL
002520     .
002530*-----------------------------------------------------------------
002540 B0120-FIND-ACCOUNT-EXIT.
002550     EXIT
002560     .
002570*****************************************************************
002580*   Z0100 - TERMINATE.
002590*****************************************************************
002600 Z0100-TERMINATE.
002610*
002620     DISPLAY 'ACCTENQ - ACCOUNTS ON FILE     ' W9-ACCT-COUNT
002630     DISPLAY 'ACCTENQ - ENQUIRIES PROCESSED  ' W9-ENQREQ-COUNT
002640     DISPLAY 'ACCTENQ - NOT FOUND            ' W9-NOT-FOUND-COUNT
002650     .
002660*****************************************************************
