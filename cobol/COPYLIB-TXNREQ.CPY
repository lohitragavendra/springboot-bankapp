000010*****************************************************************
000020*
000030*   COPYLIB-TXNREQ.CPY
000040*
000050*   Record layout for the TRANSACTION-REQUEST file - the input
000060*   to the nightly posting run.  One record per credit, debit or
000070*   transfer request, presented in arrival order (the file is
000080*   NOT sorted or keyed - requests are posted in the order they
000090*   sit on the file, same as the on-line service being called
000100*   once per request).
000110*
000120*   Put this file in the /COPYLIB directory.
000130*   Include with:  COPY TXNREQ.
000140*
000150*-----------------------------------------------------------------
000160*   CHANGE LOG
000170*-----------------------------------------------------------------
000180* 1986-11-06 RJT  0002  INITIAL RECORD LAYOUT                     AR86-006
000190* 1988-01-22 MEH  0009  ADDED TXN-DEST-ACCOUNT FOR TRANSFER       AR88-003
000200*                        REQUESTS                                 AR88-003
000210* 1991-05-13 DJS  0022  ADDED NUMERIC REDEFINES OF TXN-ACCOUNT    AR91-057
000220*                        AND TXN-DEST-ACCOUNT FOR LOOKUP KEYS     AR91-057
000230* 1998-11-30 KLP  0039  Y2K - NO DATE FIELDS ON THIS RECORD,      Y2K-118 
000240*                        REVIEWED - NO CHANGE REQUIRED            Y2K-118 
000250*****************************************************************
000260*
000270 01  TRANSACTION-REQUEST-RECORD.
000280     05  TXN-TYPE                    PIC X(08).
000290         88  TXN-TYPE-CREDIT                   VALUE 'CREDIT'.
000300         88  TXN-TYPE-DEBIT                     VALUE 'DEBIT'.
000310         88  TXN-TYPE-TRANSFER                  VALUE 'TRANSFER'.
000320     05  TXN-ACCOUNT                 PIC X(10).
000330     05  TXN-ACCOUNT-R REDEFINES TXN-ACCOUNT
000340                                     PIC 9(10).
000350     05  TXN-DEST-ACCOUNT            PIC X(10).
000360     05  TXN-DEST-ACCOUNT-R REDEFINES TXN-DEST-ACCOUNT
000370                                     PIC 9(10).
000380     05  TXN-AMOUNT                  PIC S9(11)V99 COMP-3.
000390     05  FILLER                      PIC X(10).
